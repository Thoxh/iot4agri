000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  GASDECOD.                                                   
000400 AUTHOR. T G DUNPHY.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    METHANE SENSOR FRAME DECODER FOR THE BIODIGESTER GAS                 
001400*    GATEWAY SYSTEM.  CALLED ONCE PER TRANSMISSION BY GASPROC             
001500*    WITH THE SEVEN 8-CHARACTER HEX WORDS OF THE METHANE FRAME.           
001600*    VALIDATES THE FRAME (MARKERS, CHECKSUM) AND, ON SUCCESS,             
001700*    RETURNS THE METHANE CONCENTRATION AND SENSOR TEMPERATURE IN          
001800*    ENGINEERING UNITS PLUS THE DECODED FAULT-WORD MESSAGES.              
001900*                                                                         
002000*    CALLING SEQUENCE -                                                   
002100*        CALL 'GASDECOD' USING METHANE-WORDS-REC                          
002200*                              DECODE-RESULT-REC.                         
002300*                                                                         
002400*    DECODE-STATUS RETURNS "O" (FRAME DECODED) OR "E" (FRAME              
002500*    REJECTED - SEE ERROR-REASON FOR WHY).  THE FIRST FAILING             
002600*    VALIDATION STEP ABORTS THE REMAINING STEPS.                          
002700*                                                                         
002800******************************************************************        
002900* CHANGE LOG                                                              
003000*   031489 TGD  0000  INITIAL VERSION FOR SITE GATEWAY PROJECT    GASDEC01
003100*   072290 TGD  0087  CORRECTED CHECKSUM TO SUM ALL 16 BYTES OF   GASDEC02
003200*                     WORDS 1-4 INSTEAD OF JUST WORD 4                    
003300*   091592 TGD  0114  ADDED FAULT-WORD SUBSYSTEM CATALOG TABLE    GASDEC03
003400*   042797 RFK  0219  UNKNOWN FAULT CODE NOW REPORTS THE HEX      GASDEC04
003500*                     DIGIT AND SUBSYSTEM NAME PER FIELD REQUEST          
003600*   022399 MLH  0301  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,    GASDEC05
003700*                     NO CHANGE REQUIRED                                  
003800*   091503 DJP  0410  ADC/DAC/TIMER-COUNTER/MEMORY BLOCKS IN THE  GASDEC06
003900*                     SUBSYSTEM CATALOG WERE EACH ONE CODE SLOT           
004000*                     SHORT - PADDED ALL FOUR TO THE FULL 4-SLOT          
004100*                     WIDTH SO NOTHING AFTER THEM MISALIGNS               
004200*   021410 MLH  0512  YEAR-2000 CONTINGENCY REVIEW CLOSED OUT -   GASDEC07
004300*                     STILL NO DATE FIELDS IN THIS PROGRAM                
004400*   102203 RFK  0431  DROPPED THE LK- PREFIX FROM EVERY LINKAGE   GASDEC08
004500*                     ITEM - THIS SHOP HAS NEVER USED ONE AND IT          
004600*                     SLIPPED IN BY MISTAKE WHEN THE PROGRAM WAS          
004700*                     FIRST CUT OVER FOR THE GATEWAY PROJECT              
004800******************************************************************        
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400 SPECIAL-NAMES.                                                           
005500     CLASS HEX-DIGIT IS "0" THRU "9", "A" THRU "F".                       
005600 INPUT-OUTPUT SECTION.                                                    
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200***** HEX-DIGIT-TO-BINARY LOOKUP - POSITION 1 = VALUE 0, ETC              
006300 01  WS-HEX-LOOKUP-DATA.                                                  
006400     05 FILLER                    PIC X(16)                               
006500                                   VALUE "0123456789ABCDEF".              
006600 01  WS-HEX-LOOKUP-TABLE REDEFINES WS-HEX-LOOKUP-DATA.                    
006700     05 WS-HEX-LOOKUP-CHAR OCCURS 16 TIMES                                
006800                                   PIC X(01).                             
006900                                                                          
007000***** FAULT-WORD SUBSYSTEM / CODE CATALOG - ADDED CHANGE 091592.          
007100***** ENTRY 1 = NIBBLE 0 (LEAST SIGNIFICANT) THRU ENTRY 8 =               
007200***** NIBBLE 7.  A CODE VALUE OF ZERO IS AN UNUSED CODE SLOT.             
007300 01  WS-SUBSYS-CATALOG-DATA.                                              
007400     05 FILLER                    PIC X(15) VALUE "Gas Sensor".           
007500     05 FILLER                    PIC X(01) VALUE "1".                    
007600     05 FILLER                    PIC X(46)                               
007700        VALUE "Sensor not present".                                       
007800     05 FILLER                    PIC X(01) VALUE "2".                    
007900     05 FILLER                    PIC X(46)                               
008000        VALUE "Temperature sensor defective or out of spec".              
008100     05 FILLER                    PIC X(01) VALUE "3".                    
008200     05 FILLER                    PIC X(46)                               
008300        VALUE "Active/reference signal too weak".                         
008400     05 FILLER                    PIC X(01) VALUE "4".                    
008500     05 FILLER                    PIC X(46)                               
008600        VALUE "Initial configuration - no settings saved".                
008700     05 FILLER                    PIC X(15) VALUE "Power / Reset".        
008800     05 FILLER                    PIC X(01) VALUE "1".                    
008900     05 FILLER                    PIC X(46)                               
009000        VALUE "Power-On Reset".                                           
009100     05 FILLER                    PIC X(01) VALUE "2".                    
009200     05 FILLER                    PIC X(46)                               
009300        VALUE "Watchdog Reset".                                           
009400     05 FILLER                    PIC X(01) VALUE "3".                    
009500     05 FILLER                    PIC X(46)                               
009600        VALUE "Software Reset".                                           
009700     05 FILLER                    PIC X(01) VALUE "4".                    
009800     05 FILLER                    PIC X(46)                               
009900        VALUE "External Reset (Pin)".                                     
010000     05 FILLER                    PIC X(15) VALUE "ADC".                  
010100     05 FILLER                    PIC X(01) VALUE "1".                    
010200     05 FILLER                    PIC X(46)                               
010300        VALUE "Gas concentration not stable".                             
010400     05 FILLER                    PIC X(01) VALUE "0".                    
010500     05 FILLER                    PIC X(46) VALUE SPACES.                 
010600     05 FILLER                    PIC X(01) VALUE "0".                    
010700     05 FILLER                    PIC X(46) VALUE SPACES.                 
010800     05 FILLER                    PIC X(01) VALUE "0".                    
010900     05 FILLER                    PIC X(46) VALUE SPACES.                 
011000     05 FILLER                    PIC X(15) VALUE "DAC".                  
011100     05 FILLER                    PIC X(01) VALUE "1".                    
011200     05 FILLER                    PIC X(46)                               
011300        VALUE "DAC turned off".                                           
011400     05 FILLER                    PIC X(01) VALUE "2".                    
011500     05 FILLER                    PIC X(46)                               
011600        VALUE "DAC disabled in config mode".                              
011700     05 FILLER                    PIC X(01) VALUE "0".                    
011800     05 FILLER                    PIC X(46) VALUE SPACES.                 
011900     05 FILLER                    PIC X(01) VALUE "0".                    
012000     05 FILLER                    PIC X(46) VALUE SPACES.                 
012100     05 FILLER                    PIC X(15) VALUE "UART".                 
012200     05 FILLER                    PIC X(01) VALUE "1".                    
012300     05 FILLER                    PIC X(46)                               
012400        VALUE "UART break longer than word length".                       
012500     05 FILLER                    PIC X(01) VALUE "2".                    
012600     05 FILLER                    PIC X(46) VALUE "Framing error".        
012700     05 FILLER                    PIC X(01) VALUE "3".                    
012800     05 FILLER                    PIC X(46) VALUE "Parity error".         
012900     05 FILLER                    PIC X(01) VALUE "4".                    
013000     05 FILLER                    PIC X(46) VALUE "Overrun error".        
013100     05 FILLER                    PIC X(15)                               
013200        VALUE "Timer / Counter".                                          
013300     05 FILLER                    PIC X(01) VALUE "1".                    
013400     05 FILLER                    PIC X(46) VALUE "Timer1 error".         
013500     05 FILLER                    PIC X(01) VALUE "2".                    
013600     05 FILLER                    PIC X(46)                               
013700        VALUE "Timer2 or Watchdog error".                                 
013800     05 FILLER                    PIC X(01) VALUE "0".                    
013900     05 FILLER                    PIC X(46) VALUE SPACES.                 
014000     05 FILLER                    PIC X(01) VALUE "0".                    
014100     05 FILLER                    PIC X(46) VALUE SPACES.                 
014200     05 FILLER                    PIC X(15) VALUE "General".              
014300     05 FILLER                    PIC X(01) VALUE "1".                    
014400     05 FILLER                    PIC X(46) VALUE "Overrange".            
014500     05 FILLER                    PIC X(01) VALUE "2".                    
014600     05 FILLER                    PIC X(46) VALUE "Underrange".           
014700     05 FILLER                    PIC X(01) VALUE "3".                    
014800     05 FILLER                    PIC X(46)                               
014900        VALUE "Warm-Up (invalid measurement)".                            
015000     05 FILLER                    PIC X(01) VALUE "0".                    
015100     05 FILLER                    PIC X(46) VALUE SPACES.                 
015200     05 FILLER                    PIC X(15) VALUE "Memory".               
015300     05 FILLER                    PIC X(01) VALUE "1".                    
015400     05 FILLER                    PIC X(46)                               
015500        VALUE "Flash write failed".                                       
015600     05 FILLER                    PIC X(01) VALUE "2".                    
015700     05 FILLER                    PIC X(46)                               
015800        VALUE "Flash read failed".                                        
015900     05 FILLER                    PIC X(01) VALUE "0".                    
016000     05 FILLER                    PIC X(46) VALUE SPACES.                 
016100     05 FILLER                    PIC X(01) VALUE "0".                    
016200     05 FILLER                    PIC X(46) VALUE SPACES.                 
016300                                                                          
016400 01  WS-SUBSYS-CATALOG REDEFINES WS-SUBSYS-CATALOG-DATA.                  
016500     05 WS-SUBSYS-ENTRY OCCURS 8 TIMES.                                   
016600        10 WS-SUBSYS-NAME         PIC X(15).                              
016700        10 WS-CODE-ENTRY OCCURS 4 TIMES.                                  
016800           15 WS-CODE-VALUE       PIC 9(01).                              
016900           15 WS-CODE-MSG         PIC X(46).                              
017000                                                                          
017100 01  WS-WORD-VALUES.                                                      
017200     05 WS-WORD-VALUE OCCURS 7 TIMES                                      
017300                                   PIC 9(10) COMP-3.                      
017400                                                                          
017500 01  WS-NIBBLE-VALUES.                                                    
017600     05 WS-NIBBLE-TABLE OCCURS 8 TIMES                                    
017700                                   PIC 9(02) COMP.                        
017800                                                                          
017900 01  WS-SWITCHES-AND-FLAGS.                                               
018000     05 WS-PAYLOAD-MISSING-SW     PIC X(01) VALUE "N".                    
018100        88 PAYLOAD-MISSING              VALUE "Y".                        
018200     05 WS-HEX-ERROR-SW           PIC X(01) VALUE "N".                    
018300        88 HEX-ERROR-FOUND              VALUE "Y".                        
018400     05 WS-CHAR-ERROR-SW          PIC X(01) VALUE "N".                    
018500        88 CHAR-ERROR-FOUND             VALUE "Y".                        
018600     05 WS-CODE-FOUND-SW          PIC X(01) VALUE "N".                    
018700        88 CODE-FOUND                   VALUE "Y".                        
018800                                                                          
018900 01  WS-SUBSCRIPTS-AND-COUNTERS.                                          
019000     05 WS-WORD-SUB               PIC 9(02) COMP.                         
019100     05 WS-CHAR-SUB                PIC 9(02) COMP.                        
019200     05 WS-LOOKUP-SUB              PIC 9(02) COMP.                        
019300     05 WS-NIBBLE-IDX              PIC 9(02) COMP.                        
019400     05 WS-CODE-SUB                PIC 9(02) COMP.                        
019500     05 WS-SCAN-POS                PIC 9(02) COMP.                        
019600     05 WS-NAME-LEN                PIC 9(02) COMP.                        
019700     05 WS-MSG-LEN                 PIC 9(02) COMP.                        
019800     05 WS-NIBBLE-VALUE            PIC 9(02) COMP.                        
019900                                                                          
020000 01  WS-WORK-AREAS.                                                       
020100     05 WS-ONE-HEX-CHAR            PIC X(01).                             
020200     05 WS-HEX-DIGIT-OUT           PIC X(01).                             
020300     05 WS-CHECKSUM                PIC 9(10) COMP-3.                      
020400     05 WS-INV-CHECKSUM            PIC 9(10) COMP-3.                      
020500     05 WS-BYTE-WORK               PIC 9(10) COMP-3.                      
020600     05 WS-ONE-BYTE                PIC 9(03) COMP-3.                      
020700     05 WS-FAULT-WORK              PIC 9(10) COMP-3.                      
020800                                                                          
020900 LINKAGE SECTION.                                                         
021000 01  METHANE-WORDS-REC.                                                   
021100     05 METHANE-WORD OCCURS 7 TIMES     PIC X(08).                        
021200 01  METHANE-WORDS-CHAR-VIEW REDEFINES METHANE-WORDS-REC.                 
021300     05 METHANE-WORD-CH OCCURS 7 TIMES.                                   
021400        10 METHANE-CHAR OCCURS 8 TIMES  PIC X(01).                        
021500                                                                          
021600 01  DECODE-RESULT-REC.                                                   
021700     05 DECODE-STATUS           PIC X(01).                                
021800        88 DECODE-OK                  VALUE "O".                          
021900        88 DECODE-ERROR               VALUE "E".                          
022000     05 ERROR-REASON             PIC X(40).                               
022100     05 CONCENTRATION-PPM        PIC S9(07)V9(02)                         
022200                                    SIGN IS LEADING SEPARATE.             
022300     05 CONCENTRATION-PCT        PIC S9(03)V9(05)                         
022400                                    SIGN IS LEADING SEPARATE.             
022500     05 TEMPERATURE-C            PIC S9(05)V9(02)                         
022600                                    SIGN IS LEADING SEPARATE.             
022700     05 FAULT-MSG-COUNT          PIC 9(02).                               
022800     05 FAULT-MESSAGES.                                                   
022900        10 FAULT-MSG OCCURS 8 TIMES                                       
023000                                   PIC X(64).                             
023100                                                                          
023200 PROCEDURE DIVISION USING METHANE-WORDS-REC, DECODE-RESULT-REC.           
023300                                                                          
023400 000-INITIALIZE.                                                          
023500     MOVE "E"                    TO DECODE-STATUS.                        
023600     MOVE SPACES                 TO ERROR-REASON.                         
023700     MOVE SPACES                 TO FAULT-MESSAGES.                       
023800     MOVE ZERO                   TO CONCENTRATION-PPM                     
023900                                     CONCENTRATION-PCT                    
024000                                     TEMPERATURE-C                        
024100                                     FAULT-MSG-COUNT.                     
024200     MOVE "N"                    TO WS-PAYLOAD-MISSING-SW.                
024300     MOVE "N"                    TO WS-HEX-ERROR-SW.                      
024400 000-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700 100-VALIDATE-PAYLOAD.                                                    
024800     PERFORM 110-CHECK-ONE-WORD-PRESENT THRU 110-EXIT                     
024900         VARYING WS-WORD-SUB FROM 1 BY 1                                  
025000         UNTIL WS-WORD-SUB > 7.                                           
025100     IF PAYLOAD-MISSING                                                   
025200        MOVE "E" TO DECODE-STATUS                                         
025300        MOVE "payload missing or invalid format"                          
025400                                  TO ERROR-REASON.                        
025500 100-EXIT.                                                                
025600     EXIT.                                                                
025700                                                                          
025800 110-CHECK-ONE-WORD-PRESENT.                                              
025900     IF METHANE-WORD(WS-WORD-SUB) = SPACES                                
026000        MOVE "Y" TO WS-PAYLOAD-MISSING-SW.                                
026100 110-EXIT.                                                                
026200     EXIT.                                                                
026300                                                                          
026400 150-CONVERT-HEX-WORDS.                                                   
026500     PERFORM 160-CONVERT-ONE-WORD THRU 160-EXIT                           
026600         VARYING WS-WORD-SUB FROM 1 BY 1                                  
026700         UNTIL WS-WORD-SUB > 7 OR HEX-ERROR-FOUND.                        
026800     IF HEX-ERROR-FOUND                                                   
026900        MOVE "E" TO DECODE-STATUS                                         
027000        MOVE "invalid hex" TO ERROR-REASON.                               
027100 150-EXIT.                                                                
027200     EXIT.                                                                
027300                                                                          
027400 160-CONVERT-ONE-WORD.                                                    
027500     MOVE ZERO TO WS-WORD-VALUE(WS-WORD-SUB).                             
027600     MOVE "N"  TO WS-CHAR-ERROR-SW.                                       
027700     PERFORM 170-CONVERT-ONE-CHAR THRU 170-EXIT                           
027800         VARYING WS-CHAR-SUB FROM 1 BY 1                                  
027900         UNTIL WS-CHAR-SUB > 8 OR CHAR-ERROR-FOUND.                       
028000     IF CHAR-ERROR-FOUND                                                  
028100        MOVE "Y" TO WS-HEX-ERROR-SW.                                      
028200 160-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500 170-CONVERT-ONE-CHAR.                                                    
028600     MOVE METHANE-CHAR(WS-WORD-SUB WS-CHAR-SUB) TO WS-ONE-HEX-CHAR.       
028700     IF WS-ONE-HEX-CHAR NOT HEX-DIGIT                                     
028800        MOVE "Y" TO WS-CHAR-ERROR-SW                                      
028900        GO TO 170-EXIT.                                                   
029000     PERFORM 180-HEX-CHAR-TO-VALUE THRU 180-EXIT.                         
029100     COMPUTE WS-WORD-VALUE(WS-WORD-SUB) =                                 
029200         (WS-WORD-VALUE(WS-WORD-SUB) * 16) + WS-NIBBLE-VALUE.             
029300 170-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600 180-HEX-CHAR-TO-VALUE.                                                   
029700     PERFORM 185-BUMP-LOOKUP-SUB THRU 185-EXIT                            
029800         VARYING WS-LOOKUP-SUB FROM 1 BY 1                                
029900         UNTIL WS-LOOKUP-SUB > 16                                         
030000            OR WS-HEX-LOOKUP-CHAR(WS-LOOKUP-SUB) =                        
030100               WS-ONE-HEX-CHAR.                                           
030200     COMPUTE WS-NIBBLE-VALUE = WS-LOOKUP-SUB - 1.                         
030300 180-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 185-BUMP-LOOKUP-SUB.                                                     
030700     CONTINUE.                                                            
030800 185-EXIT.                                                                
030900     EXIT.                                                                
031000                                                                          
031100 200-VALIDATE-MARKERS.                                                    
031200     IF WS-WORD-VALUE(1) NOT = 91                                         
031300        OR WS-WORD-VALUE(7) NOT = 93                                      
031400        MOVE "E" TO DECODE-STATUS                                         
031500        MOVE "start or end marker invalid" TO ERROR-REASON.               
031600 200-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 250-COMPUTE-CHECKSUM.                                                    
032000     MOVE ZERO TO WS-CHECKSUM.                                            
032100     PERFORM 255-SUM-ONE-WORD THRU 255-EXIT                               
032200         VARYING WS-WORD-SUB FROM 1 BY 1                                  
032300         UNTIL WS-WORD-SUB > 4.                                           
032400 250-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700 255-SUM-ONE-WORD.                                                        
032800     MOVE WS-WORD-VALUE(WS-WORD-SUB) TO WS-BYTE-WORK.                     
032900     PERFORM 258-EXTRACT-ONE-BYTE THRU 258-EXIT                           
033000         4 TIMES.                                                         
033100 255-EXIT.                                                                
033200     EXIT.                                                                
033300                                                                          
033400 258-EXTRACT-ONE-BYTE.                                                    
033500     DIVIDE WS-BYTE-WORK BY 256 GIVING WS-BYTE-WORK                       
033600         REMAINDER WS-ONE-BYTE.                                           
033700     ADD WS-ONE-BYTE TO WS-CHECKSUM.                                      
033800 258-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100***** CHANGE 072290 - MUST SUM ALL 16 BYTES OF WORDS 1-4, NOT             
034200***** JUST THE TEMPERATURE WORD, TO MATCH THE FIELD FIRMWARE              
034300 260-VALIDATE-CHECKSUM.                                                   
034400     IF WS-CHECKSUM NOT = WS-WORD-VALUE(5)                                
034500        MOVE "E" TO DECODE-STATUS                                         
034600        MOVE "CRC validation failed" TO ERROR-REASON                      
034700        GO TO 260-EXIT.                                                   
034800     COMPUTE WS-INV-CHECKSUM = 4294967295 - WS-CHECKSUM.                  
034900     IF WS-INV-CHECKSUM NOT = WS-WORD-VALUE(6)                            
035000        MOVE "E" TO DECODE-STATUS                                         
035100        MOVE "CRC validation failed" TO ERROR-REASON.                     
035200 260-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 270-CONVERT-ENGRG-UNITS.                                                 
035600     COMPUTE CONCENTRATION-PPM ROUNDED =                                  
035700         WS-WORD-VALUE(2).                                                
035800     COMPUTE CONCENTRATION-PCT ROUNDED =                                  
035900         WS-WORD-VALUE(2) / 10000.                                        
036000     COMPUTE TEMPERATURE-C ROUNDED =                                      
036100         (WS-WORD-VALUE(4) / 10) - 273.15.                                
036200 270-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 300-DECODE-FAULT-WORD.                                                   
036600     MOVE WS-WORD-VALUE(3) TO WS-FAULT-WORK.                              
036700     PERFORM 305-EXTRACT-ONE-NIBBLE THRU 305-EXIT                         
036800         VARYING WS-NIBBLE-IDX FROM 1 BY 1                                
036900         UNTIL WS-NIBBLE-IDX > 8.                                         
037000     PERFORM 310-BUILD-ONE-FAULT-MSG THRU 310-EXIT                        
037100         VARYING WS-NIBBLE-IDX FROM 1 BY 1                                
037200         UNTIL WS-NIBBLE-IDX > 8.                                         
037300     IF FAULT-MSG-COUNT = ZERO                                            
037400        MOVE 1 TO FAULT-MSG-COUNT                                         
037500        MOVE "No errors detected" TO FAULT-MSG(1).                        
037600 300-EXIT.                                                                
037700     EXIT.                                                                
037800                                                                          
037900 305-EXTRACT-ONE-NIBBLE.                                                  
038000     DIVIDE WS-FAULT-WORK BY 16 GIVING WS-FAULT-WORK                      
038100         REMAINDER WS-NIBBLE-TABLE(WS-NIBBLE-IDX).                        
038200 305-EXIT.                                                                
038300     EXIT.                                                                
038400                                                                          
038500 310-BUILD-ONE-FAULT-MSG.                                                 
038600     IF WS-NIBBLE-TABLE(WS-NIBBLE-IDX) = 10                               
038700        GO TO 310-EXIT.                                                   
038800                                                                          
038900     MOVE "N" TO WS-CODE-FOUND-SW.                                        
039000     PERFORM 320-SEARCH-ONE-CODE THRU 320-EXIT                            
039100         VARYING WS-CODE-SUB FROM 1 BY 1                                  
039200         UNTIL WS-CODE-SUB > 4 OR CODE-FOUND.                             
039300                                                                          
039400     ADD 1 TO FAULT-MSG-COUNT.                                            
039500     PERFORM 330-TRIM-SUBSYS-NAME THRU 330-EXIT.                          
039600     IF CODE-FOUND                                                        
039700        PERFORM 340-TRIM-CODE-MSG THRU 340-EXIT                           
039800        STRING WS-SUBSYS-NAME(WS-NIBBLE-IDX)(1:WS-NAME-LEN)               
039900                  DELIMITED BY SIZE                                       
040000               ": "                    DELIMITED BY SIZE                  
040100               WS-CODE-MSG(WS-NIBBLE-IDX WS-CODE-SUB)                     
040200                  (1:WS-MSG-LEN)        DELIMITED BY SIZE                 
040300            INTO FAULT-MSG(FAULT-MSG-COUNT)                               
040400     ELSE                                                                 
040500        PERFORM 350-HEX-DIGIT-OF-NIBBLE THRU 350-EXIT                     
040600        STRING "Unknown code "         DELIMITED BY SIZE                  
040700               WS-HEX-DIGIT-OUT         DELIMITED BY SIZE                 
040800               " in subsystem "         DELIMITED BY SIZE                 
040900               WS-SUBSYS-NAME(WS-NIBBLE-IDX)(1:WS-NAME-LEN)               
041000                                        DELIMITED BY SIZE                 
041100            INTO FAULT-MSG(FAULT-MSG-COUNT).                              
041200 310-EXIT.                                                                
041300     EXIT.                                                                
041400                                                                          
041500 320-SEARCH-ONE-CODE.                                                     
041600     IF WS-CODE-VALUE(WS-NIBBLE-IDX WS-CODE-SUB) NOT = ZERO               
041700        AND WS-CODE-VALUE(WS-NIBBLE-IDX WS-CODE-SUB) =                    
041800            WS-NIBBLE-TABLE(WS-NIBBLE-IDX)                                
041900        MOVE "Y" TO WS-CODE-FOUND-SW.                                     
042000 320-EXIT.                                                                
042100     EXIT.                                                                
042200                                                                          
042300***** BACKWARD SCAN FOR THE LAST NON-BLANK CHARACTER - THE                
042400***** SHOP DOES NOT USE INTRINSIC FUNCTIONS FOR THIS                      
042500 330-TRIM-SUBSYS-NAME.                                                    
042600     PERFORM 331-SCAN-NAME-BACK THRU 331-EXIT                             
042700         VARYING WS-SCAN-POS FROM 15 BY -1                                
042800         UNTIL WS-SCAN-POS = 0                                            
042900            OR WS-SUBSYS-NAME(WS-NIBBLE-IDX)(WS-SCAN-POS:1)               
043000                 NOT = SPACE.                                             
043100     MOVE WS-SCAN-POS TO WS-NAME-LEN.                                     
043200 330-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500 331-SCAN-NAME-BACK.                                                      
043600     CONTINUE.                                                            
043700 331-EXIT.                                                                
043800     EXIT.                                                                
043900                                                                          
044000 340-TRIM-CODE-MSG.                                                       
044100     PERFORM 341-SCAN-MSG-BACK THRU 341-EXIT                              
044200         VARYING WS-SCAN-POS FROM 46 BY -1                                
044300         UNTIL WS-SCAN-POS = 0                                            
044400            OR WS-CODE-MSG(WS-NIBBLE-IDX WS-CODE-SUB)                     
044500                 (WS-SCAN-POS:1) NOT = SPACE.                             
044600     MOVE WS-SCAN-POS TO WS-MSG-LEN.                                      
044700 340-EXIT.                                                                
044800     EXIT.                                                                
044900                                                                          
045000 341-SCAN-MSG-BACK.                                                       
045100     CONTINUE.                                                            
045200 341-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 350-HEX-DIGIT-OF-NIBBLE.                                                 
045600     MOVE WS-HEX-LOOKUP-CHAR(WS-NIBBLE-TABLE(WS-NIBBLE-IDX) + 1)          
045700         TO WS-HEX-DIGIT-OUT.                                             
045800 350-EXIT.                                                                
045900     EXIT.                                                                
046000                                                                          
046100 900-RETURN-TO-CALLER.                                                    
046200     PERFORM 000-INITIALIZE THRU 000-EXIT.                                
046300     PERFORM 100-VALIDATE-PAYLOAD THRU 100-EXIT.                          
046400     IF PAYLOAD-MISSING                                                   
046500        GOBACK.                                                           
046600     PERFORM 150-CONVERT-HEX-WORDS THRU 150-EXIT.                         
046700     IF HEX-ERROR-FOUND                                                   
046800        GOBACK.                                                           
046900     PERFORM 200-VALIDATE-MARKERS THRU 200-EXIT.                          
047000     IF DECODE-ERROR                                                      
047100        GOBACK.                                                           
047200     PERFORM 250-COMPUTE-CHECKSUM THRU 250-EXIT.                          
047300     PERFORM 260-VALIDATE-CHECKSUM THRU 260-EXIT.                         
047400     IF DECODE-ERROR                                                      
047500        GOBACK.                                                           
047600     PERFORM 270-CONVERT-ENGRG-UNITS THRU 270-EXIT.                       
047700     PERFORM 300-DECODE-FAULT-WORD THRU 300-EXIT.                         
047800     MOVE "O" TO DECODE-STATUS.                                           
047900     GOBACK.                                                              
