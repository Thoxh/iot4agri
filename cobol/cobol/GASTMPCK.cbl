000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  GASTMPCK.                                                   
000400 AUTHOR. T G DUNPHY.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    TEMPERATURE PLAUSIBILITY FILTER FOR THE BIODIGESTER GAS              
001400*    GATEWAY SYSTEM.  CALLED ONCE PER TEMPERATURE PROBE BY                
001500*    GASPROC.  ACCEPTS A RAW SLURRY/WATER TEMPERATURE READING             
001600*    ONLY WHEN IT FALLS WITHIN THE PROBE'S PLAUSIBLE OPERATING            
001700*    RANGE - A VALUE OUTSIDE THAT RANGE IS TREATED AS INVALID             
001800*    AND IS NOT POSTED DOWNSTREAM.  A BLANK INPUT FIELD MEANS             
001900*    THE STATION DID NOT REPORT THAT PROBE AT ALL.                        
002000*                                                                         
002100*    CALLING SEQUENCE -                                                   
002200*        CALL 'GASTMPCK' USING TEMP-CALL-AREA.                            
002300*                                                                         
002400*    RETURNS TEMP-CALL-STATUS OF -                                        
002500*        A  -  ACCEPTED, VALUE IS WITHIN RANGE                            
002600*        I  -  INVALID, VALUE IS OUT OF RANGE                             
002700*        M  -  MISSING, INPUT FIELD WAS ALL SPACES                        
002800*                                                                         
002900******************************************************************        
003000* CHANGE LOG                                                              
003100*   031489 TGD  0000  INITIAL VERSION FOR SITE GATEWAY PROJECT    GASTMP01
003200*   091592 TGD  0114  WIDENED RANGE FROM 20-45 TO 15-50 PER THE   GASTMP02
003300*                     BARN-4 DIGESTER SITE SURVEY                         
003400*   042797 RFK  0219  ADDED DIAGNOSTIC DISPLAY ON REJECT          GASTMP03
003500*   022399 MLH  0301  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,    GASTMP04
003600*                     NO CHANGE REQUIRED                                  
003700*   091503 DJP  0410  NO CHANGE - REVIEWED ALONGSIDE THE GASDECOD GASTMP05
003800*                     CATALOG TABLE FIX FROM THE SAME REQUEST             
003900*   021410 MLH  0512  YEAR-2000 CONTINGENCY REVIEW CLOSED OUT -   GASTMP06
004000*                     STILL NO DATE FIELDS IN THIS PROGRAM                
004100*   102203 RFK  0431  DROPPED THE LK- PREFIX FROM THE LINKAGE     GASTMP07
004200*                     RECORD - SAME CLEANUP AS GASDECOD, SAME             
004300*                     REQUEST NUMBER                                      
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 INPUT-OUTPUT SECTION.                                                    
005100                                                                          
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600***** THE SHOP'S ORIGINAL SURVEY RANGE WAS 20.00 - 45.00, WIDENED         
005700***** BY CHANGE 091592 TO MATCH THE BARN-4 DIGESTER SITE SURVEY           
005800 01  WS-RANGE-LIMITS.                                                     
005900     05 WS-LOW-LIMIT              PIC S9(03)V9(02) COMP-3                 
006000                                   VALUE +1500.                           
006100     05 WS-HIGH-LIMIT             PIC S9(03)V9(02) COMP-3                 
006200                                   VALUE +5000.                           
006300 01  WS-RANGE-LIMITS-X REDEFINES WS-RANGE-LIMITS.                         
006400     05 WS-LOW-LIMIT-X            PIC X(03).                              
006500     05 WS-HIGH-LIMIT-X           PIC X(03).                              
006600                                                                          
006700 01  WS-TEMP-DISPLAY-AREA.                                                
006800     05 WS-TEMP-DISPLAY           PIC S9(03)V9(02).                       
006900 01  WS-TEMP-DISPLAY-X REDEFINES WS-TEMP-DISPLAY-AREA                     
007000                                  PIC X(05).                              
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300 01  TEMP-CALL-AREA.                                                      
007400     05 TEMP-CALL-RAW               PIC X(05).                            
007500     05 TEMP-CALL-RAW-R REDEFINES TEMP-CALL-RAW                           
007600                                  PIC S9(03)V9(02).                       
007700     05 TEMP-CALL-STATUS            PIC X(01).                            
007800         88 TEMP-CALL-ACCEPTED             VALUE "A".                     
007900         88 TEMP-CALL-INVALID              VALUE "I".                     
008000         88 TEMP-CALL-MISSING              VALUE "M".                     
008100                                                                          
008200 PROCEDURE DIVISION USING TEMP-CALL-AREA.                                 
008300                                                                          
008400 100-CHECK-TEMPERATURE.                                                   
008500     IF TEMP-CALL-RAW = SPACES                                            
008600         MOVE "M" TO TEMP-CALL-STATUS                                     
008700         GO TO 100-EXIT.                                                  
008800                                                                          
008900     IF TEMP-CALL-RAW-R IS NOT NUMERIC                                    
009000         MOVE "M" TO TEMP-CALL-STATUS                                     
009100         GO TO 100-EXIT.                                                  
009200                                                                          
009300     IF TEMP-CALL-RAW-R >= WS-LOW-LIMIT                                   
009400        AND TEMP-CALL-RAW-R <= WS-HIGH-LIMIT                              
009500         MOVE "A" TO TEMP-CALL-STATUS                                     
009600     ELSE                                                                 
009700         MOVE "I" TO TEMP-CALL-STATUS                                     
009800***** CHANGE 042797 - TRACE REJECTED READINGS FOR THE SITE LOG            
009900         MOVE TEMP-CALL-RAW-R TO WS-TEMP-DISPLAY                          
010000         DISPLAY "GASTMPCK REJECTED VALUE " WS-TEMP-DISPLAY-X.            
010100                                                                          
010200 100-EXIT.                                                                
010300     EXIT.                                                                
010400                                                                          
010500 900-RETURN-TO-CALLER.                                                    
010600     GOBACK.                                                              
