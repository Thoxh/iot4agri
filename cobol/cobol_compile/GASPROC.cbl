000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  GASPROC.                                                    
000400 AUTHOR. T G DUNPHY.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    BIODIGESTER GAS GATEWAY - MAIN PROCESSING RUN.                       
001400*                                                                         
001500*    READS ONE SENSOR TRANSMISSION PER INPUT LINE FROM THE SITE           
001600*    GATEWAY (TRANSMISSIONS-FILE), PLAUSIBILITY-FILTERS THE TWO           
001700*    TEMPERATURE PROBES (GASTMPCK), DECODES THE RAW METHANE               
001800*    SENSOR FRAME (GASDECOD), ASSIGNS A SEQUENTIAL READING-ID,            
001900*    WRITES THE READING HEADER AND MEASUREMENT DETAIL RECORDS,            
002000*    AND PRODUCES THE PROCESSING REPORT WITH PER-RECORD DETAIL            
002100*    AND RUN TOTALS.                                                      
002200*                                                                         
002300*    THIS JOB REPLACES THE OLD SITE PRACTICE OF KEYING DAILY              
002400*    READINGS OFF THE CHART RECORDER BY HAND - SEE REQUEST                
002500*    FORM AG-4471.                                                        
002600*                                                                         
002700******************************************************************        
002800* CHANGE LOG                                                              
002900*   031489 TGD  0000  INITIAL VERSION FOR SITE GATEWAY PROJECT    GASPRC01
003000*   050690 TGD  0091  ADDED SLURRY TEMP2 PROBE TO THE INTAKE -    GASPRC02
003100*                     PROBE 2 IS REPORT-ONLY, NOT POSTED                  
003200*   091592 TGD  0114  BARN-4 DIGESTER SITE SURVEY CHANGES         GASPRC03
003300*   042797 RFK  0219  METHANE FAULT MESSAGES NOW PRINT ON THE     GASPRC04
003400*                     REPORT INSTEAD OF SYSOUT ONLY                       
003500*   022399 MLH  0301  Y2K WINDOWING ADDED TO THE RUN-DATE LOGIC   GASPRC05
003600*                     IN 000-HOUSEKEEPING - ACCEPT FROM DATE              
003700*                     STILL RETURNS A 2-DIGIT YEAR                        
003800*   081503 MLH  0355  UPSI-0 ADDED SO OPERATIONS CAN SUPPRESS     GASPRC06
003900*                     THE BLANK SEPARATOR LINE FOR A DENSER               
004000*                     LISTING WHEN RUN VOLUME IS HIGH                     
004100*   091503 DJP  0410  WS-LINES/WS-PAGES MOVED OUT TO STANDALONE   GASPRC07
004200*                     77-LEVELS TO MATCH HOUSE PRACTICE; ADDED            
004300*                     WS-RUN-DATE-NUMERIC REDEFINES FOR THE               
004400*                     HEADER STAMP                                        
004500*   102203 RFK  0431  DROPPED THE SENSOR-ID CATALOG TABLE - IT    GASPRC08
004600*                     WAS NEVER WALKED, 610-660 HARDCODE THEIR            
004700*                     OWN SENSOR-IDS AND ALWAYS HAVE.  ADDED              
004800*                     WS-RUN-TIME-NUMERIC REDEFINES TO MATCH              
004900*                     WS-RUN-DATE-NUMERIC ABOVE.  SAME REQUEST            
005000*                     AS THE GASDECOD/GASTMPCK LINKAGE CLEANUP            
005100*   031504 DJP  0446  720/722 WERE EDITING PH VALUE AND PH        GASPRC09
005200*                     VOLTAGE BEFORE CHECKING FOR MISSING - A             
005300*                     BLANK READING WAS PRINTING AS A BOGUS               
005400*                     NUMBER INSTEAD OF "MISSING".  NOW GATED             
005500*                     THE SAME AS 724/726/731-734                         
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     UPSI-0 ON STATUS IS WS-VERBOSE-ON                                    
006500            OFF STATUS IS WS-VERBOSE-OFF.                                 
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT TRANSMISSIONS-FILE                                            
007000            ASSIGN TO UT-S-TRANSIN                                        
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            ACCESS MODE IS SEQUENTIAL                                     
007300            FILE STATUS IS OFCODE.                                        
007400                                                                          
007500     SELECT READINGS-FILE                                                 
007600            ASSIGN TO UT-S-RDNGOUT                                        
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            ACCESS MODE IS SEQUENTIAL                                     
007900            FILE STATUS IS OFCODE.                                        
008000                                                                          
008100     SELECT VALUES-FILE                                                   
008200            ASSIGN TO UT-S-VALSOUT                                        
008300            ORGANIZATION IS LINE SEQUENTIAL                               
008400            ACCESS MODE IS SEQUENTIAL                                     
008500            FILE STATUS IS OFCODE.                                        
008600                                                                          
008700     SELECT REPORT-FILE                                                   
008800            ASSIGN TO UT-S-GASRPT                                         
008900            ORGANIZATION IS LINE SEQUENTIAL                               
009000            ACCESS MODE IS SEQUENTIAL                                     
009100            FILE STATUS IS OFCODE.                                        
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500                                                                          
009600***** ONE LINE PER TRANSMISSION FROM A FIELD SENSOR STATION               
009700 FD  TRANSMISSIONS-FILE                                                   
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 112 CHARACTERS                                       
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS TRANSMISSION-REC.                                     
010300 01  TRANSMISSION-REC             PIC X(112).                             
010400                                                                          
010500 FD  READINGS-FILE                                                        
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 25 CHARACTERS                                        
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     DATA RECORD IS READING-OUT-REC.                                      
011100 01  READING-OUT-REC              PIC X(25).                              
011200                                                                          
011300 FD  VALUES-FILE                                                          
011400     RECORDING MODE IS F                                                  
011500     LABEL RECORDS ARE STANDARD                                           
011600     RECORD CONTAINS 18 CHARACTERS                                        
011700     BLOCK CONTAINS 0 RECORDS                                             
011800     DATA RECORD IS VALUE-OUT-REC.                                        
011900 01  VALUE-OUT-REC                PIC X(18).                              
012000                                                                          
012100 FD  REPORT-FILE                                                          
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 132 CHARACTERS                                       
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     DATA RECORD IS REPORT-REC.                                           
012700 01  REPORT-REC                   PIC X(132).                             
012800                                                                          
012900 WORKING-STORAGE SECTION.                                                 
013000                                                                          
013100 01  FILE-STATUS-CODES.                                                   
013200     05  OFCODE                   PIC X(02).                              
013300         88 CODE-OK                     VALUE "00".                       
013400                                                                          
013500 01  FLAGS-AND-SWITCHES.                                                  
013600     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
013700         88 MORE-DATA                    VALUE "Y".                       
013800         88 NO-MORE-DATA                 VALUE "N".                       
013900                                                                          
014000 COPY GASXMIT.                                                            
014100** LINE SEQUENTIAL FILE                                                   
014200                                                                          
014300 COPY GASRDNG.                                                            
014400** LINE SEQUENTIAL FILE                                                   
014500                                                                          
014600 COPY GASVALU.                                                            
014700** LINE SEQUENTIAL FILE                                                   
014800                                                                          
014900 COPY GASABND.                                                            
015000** DISPLAY UPON CONSOLE ONLY - NOT A FILE                                 
015100                                                                          
015200***** RESULT AREA FOR THE METHANE FRAME DECODER - LAYOUT MUST             
015300***** MATCH GASDECOD DECODE-RESULT-REC FIELD FOR FIELD                    
015400 01  WS-METHANE-RESULT.                                                   
015500     05  WS-DECODE-STATUS         PIC X(01).                              
015600         88 WS-DECODE-OK                 VALUE "O".                       
015700         88 WS-DECODE-ERROR              VALUE "E".                       
015800     05  WS-ERROR-REASON          PIC X(40).                              
015900     05  WS-CONCENTRATION-PPM     PIC S9(07)V9(02)                        
016000                                  SIGN IS LEADING SEPARATE.               
016100     05  WS-CONCENTRATION-PCT     PIC S9(03)V9(05)                        
016200                                  SIGN IS LEADING SEPARATE.               
016300     05  WS-TEMPERATURE-C         PIC S9(05)V9(02)                        
016400                                  SIGN IS LEADING SEPARATE.               
016500     05  WS-FAULT-MSG-COUNT       PIC 9(02).                              
016600     05  WS-FAULT-MESSAGES.                                               
016700         10 WS-FAULT-MSG OCCURS 8 TIMES                                   
016800                                  PIC X(64).                              
016900                                                                          
017000***** SCRATCH AREA FOR THE GASTMPCK CALL - SIZED TO MATCH                 
017100***** TEMP-CALL-AREA EXACTLY (RAW 5 BYTES PLUS 1 STATUS BYTE)             
017200 01  WS-TEMP-CALL-AREA.                                                   
017300     05  WS-TEMP-CALL-RAW         PIC X(05).                              
017400     05  WS-TEMP-CALL-STATUS      PIC X(01).                              
017500         88 WS-TEMP-CALL-ACCEPTED        VALUE "A".                       
017600         88 WS-TEMP-CALL-INVALID         VALUE "I".                       
017700         88 WS-TEMP-CALL-MISSING         VALUE "M".                       
017800 01  WS-TEMP-CALL-NUMERIC REDEFINES WS-TEMP-CALL-AREA.                    
017900     05  WS-TEMP-CALL-VALUE       PIC S9(03)V9(02).                       
018000     05  FILLER                   PIC X(01).                              
018100                                                                          
018200 01  WS-TEMP-RESULTS.                                                     
018300     05  WS-TEMP1-STATUS          PIC X(01).                              
018400         88 TEMP1-ACCEPTED               VALUE "A".                       
018500         88 TEMP1-INVALID                VALUE "I".                       
018600         88 TEMP1-MISSING                VALUE "M".                       
018700     05  WS-TEMP1-VALUE           PIC S9(03)V9(02).                       
018800     05  WS-TEMP2-STATUS          PIC X(01).                              
018900         88 TEMP2-ACCEPTED               VALUE "A".                       
019000         88 TEMP2-INVALID                VALUE "I".                       
019100         88 TEMP2-MISSING                VALUE "M".                       
019200     05  WS-TEMP2-VALUE           PIC S9(03)V9(02).                       
019300                                                                          
019400 01  WS-OTHER-FIELD-STATUS.                                               
019500     05  WS-PH-VALUE-STATUS       PIC X(01).                              
019600         88 PH-VALUE-PRESENT             VALUE "A".                       
019700         88 PH-VALUE-ABSENT              VALUE "M".                       
019800     05  WS-PH-VOLT-STATUS        PIC X(01).                              
019900         88 PH-VOLT-PRESENT              VALUE "A".                       
020000         88 PH-VOLT-ABSENT               VALUE "M".                       
020100     05  WS-BME-TEMP-STATUS       PIC X(01).                              
020200         88 BME-TEMP-PRESENT             VALUE "A".                       
020300         88 BME-TEMP-ABSENT              VALUE "M".                       
020400     05  WS-BME-HUM-STATUS        PIC X(01).                              
020500         88 BME-HUM-PRESENT              VALUE "A".                       
020600         88 BME-HUM-ABSENT               VALUE "M".                       
020700     05  WS-BME-PRESS-STATUS      PIC X(01).                              
020800         88 BME-PRESS-PRESENT            VALUE "A".                       
020900         88 BME-PRESS-ABSENT             VALUE "M".                       
021000     05  WS-BME-GAS-STATUS        PIC X(01).                              
021100         88 BME-GAS-PRESENT              VALUE "A".                       
021200         88 BME-GAS-ABSENT               VALUE "M".                       
021300                                                                          
021400                                                                          
021500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
021600     05  RECORDS-READ             PIC 9(07) COMP.                         
021700     05  RECORDS-OK               PIC 9(07) COMP.                         
021800     05  RECORDS-WARNING          PIC 9(07) COMP.                         
021900     05  TEMPS-REJECTED           PIC 9(07) COMP.                         
022000     05  DETAILS-WRITTEN          PIC 9(07) COMP.                         
022100     05  WS-NEXT-READING-ID       PIC 9(06) COMP.                         
022200     05  WS-DETAIL-COUNT-THIS-RDNG                                        
022300                                  PIC 9(02) COMP.                         
022400     05  WS-FAULT-SUB             PIC 9(02) COMP.                         
022500                                                                          
022600                                                                          
022700***** STANDALONE LINE/PAGE COUNTERS FOR THE REPORT STEP - CARRIED AS      
022800***** 77-LEVELS PER THE SHOP'S OWN HOUSE HABIT FOR A LONE RUNNING         
022900***** COUNTER OR SWITCH THAT DOES NOT BELONG TO A LARGER GROUP.           
023000 77  WS-LINES                     PIC 9(03) COMP.                         
023100 77  WS-PAGES                     PIC 9(03) COMP VALUE 1.                 
023200 01  WS-EDIT-FIELDS.                                                      
023300     05  WS-FIELD-VAL-EDIT        PIC -(7)9.99.                           
023400     05  WS-PPM-EDIT              PIC -(7)9.99.                           
023500     05  WS-PCT-EDIT              PIC -(3)9.99999.                        
023600     05  WS-TEMPC-EDIT            PIC -(5)9.99.                           
023700     05  WS-COUNT-EDIT            PIC ZZZZZZ9.                            
023800                                                                          
023900***** RUN-DATE / RUN-TIME - CAPTURED ONCE AT STARTUP AND USED             
024000***** ON EVERY READING RECORD, PER THE SITE'S RULE THAT THE               
024100***** GATEWAY (NOT THIS JOB) OWNS PER-TRANSMISSION TIMESTAMPS.            
024200 01  WS-RUN-DATE-FIELDS.                                                  
024300     05  WS-RUN-DATE.                                                     
024400         10 WS-RUN-YY             PIC 9(02).                              
024500         10 WS-RUN-MM             PIC 9(02).                              
024600         10 WS-RUN-DD             PIC 9(02).                              
024700***** STRAIGHT NUMERIC VIEW OF THE RUN DATE - LETS OPERATIONS             
024800***** COMPARE OR LOG THE HEADER STAMP AS ONE YYMMDD VALUE                 
024900***** INSTEAD OF THREE SEPARATE TWO-DIGIT FIELDS                          
025000 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FIELDS                     
025100                                  PIC 9(06).                              
025200 01  WS-RUN-TIME-FIELDS.                                                  
025300     05  WS-RUN-TIME.                                                     
025400         10 WS-RUN-HH             PIC 9(02).                              
025500         10 WS-RUN-MN             PIC 9(02).                              
025600         10 WS-RUN-SS             PIC 9(02).                              
025700         10 WS-RUN-HS             PIC 9(02).                              
025800***** STRAIGHT NUMERIC VIEW OF THE RUN TIME - SAME PURPOSE AS             
025900***** WS-RUN-DATE-NUMERIC ABOVE, ONE HHMMSSHS VALUE INSTEAD OF            
026000***** FOUR SEPARATE TWO-DIGIT FIELDS                                      
026100 01  WS-RUN-TIME-NUMERIC REDEFINES WS-RUN-TIME-FIELDS                     
026200                                  PIC 9(08).                              
026300 01  WS-RUN-TIMESTAMP.                                                    
026400     05  WS-TS-CENTURY            PIC 9(02).                              
026500     05  WS-TS-YY                 PIC 9(02).                              
026600     05  FILLER                   PIC X(01) VALUE "-".                    
026700     05  WS-TS-MM                 PIC 9(02).                              
026800     05  FILLER                   PIC X(01) VALUE "-".                    
026900     05  WS-TS-DD                 PIC 9(02).                              
027000     05  FILLER                   PIC X(01) VALUE " ".                    
027100     05  WS-TS-HH                 PIC 9(02).                              
027200     05  FILLER                   PIC X(01) VALUE ":".                    
027300     05  WS-TS-MN                 PIC 9(02).                              
027400     05  FILLER                   PIC X(01) VALUE ":".                    
027500     05  WS-TS-SS                 PIC 9(02).                              
027600                                                                          
027700***** REPORT PRINT LINES - 132 COLUMN, ONE 01-LEVEL PER SHAPE             
027800 01  WS-HDR-REC.                                                          
027900     05  FILLER                   PIC X(01) VALUE " ".                    
028000     05  FILLER                   PIC X(35) VALUE SPACES.                 
028100     05  FILLER                   PIC X(45) VALUE                         
028200         "BIODIGESTER GAS MONITORING - PROCESSING RUN".                   
028300     05  FILLER                   PIC X(10) VALUE SPACES.                 
028400     05  FILLER                   PIC X(10) VALUE "RUN DATE: ".           
028500     05  HDR-DATE.                                                        
028600         10 HDR-MM                PIC 99.                                 
028700         10 FILLER                PIC X(01) VALUE "/".                    
028800         10 HDR-DD                PIC 99.                                 
028900         10 FILLER                PIC X(01) VALUE "/".                    
029000         10 HDR-CC                PIC 99.                                 
029100         10 HDR-YY                PIC 99.                                 
029200     05  FILLER                   PIC X(06) VALUE "PAGE: ".               
029300     05  PAGE-NBR-O               PIC Z(2)9.                              
029400     05  FILLER                   PIC X(12) VALUE SPACES.                 
029500                                                                          
029600 01  WS-COLM-HDR-REC.                                                     
029700     05  FILLER                   PIC X(01) VALUE " ".                    
029800     05  FILLER                   PIC X(131) VALUE ALL "-".               
029900                                                                          
030000 01  WS-BLANK-LINE.                                                       
030100     05  FILLER                   PIC X(132) VALUE SPACES.                
030200                                                                          
030300 01  WS-RECORD-HDR-LINE.                                                  
030400     05  FILLER                   PIC X(01) VALUE " ".                    
030500     05  FILLER                   PIC X(09) VALUE "STATION: ".            
030600     05  RHL-STATION              PIC X(08).                              
030700     05  FILLER                   PIC X(04) VALUE SPACES.                 
030800     05  FILLER                   PIC X(12)                               
030900                                   VALUE "READING-ID: ".                  
031000     05  RHL-READING-ID           PIC Z(5)9.                              
031100     05  FILLER                   PIC X(04) VALUE SPACES.                 
031200     05  FILLER                   PIC X(08) VALUE "STATUS: ".             
031300     05  RHL-STATUS               PIC X(07).                              
031400     05  FILLER                   PIC X(73) VALUE SPACES.                 
031500                                                                          
031600 01  WS-FIELD-LINE.                                                       
031700     05  FILLER                   PIC X(01) VALUE " ".                    
031800     05  FILLER                   PIC X(04) VALUE SPACES.                 
031900     05  FL-LABEL                 PIC X(20).                              
032000     05  FILLER                   PIC X(02) VALUE SPACES.                 
032100     05  FL-VALUE                 PIC X(12).                              
032200     05  FILLER                   PIC X(03) VALUE SPACES.                 
032300     05  FILLER                   PIC X(08) VALUE "STATUS: ".             
032400     05  FL-STATUS                PIC X(08).                              
032500     05  FILLER                   PIC X(74) VALUE SPACES.                 
032600                                                                          
032700 01  WS-VALUE-LINE.                                                       
032800     05  FILLER                   PIC X(01) VALUE " ".                    
032900     05  FILLER                   PIC X(04) VALUE SPACES.                 
033000     05  VL-LABEL                 PIC X(28).                              
033100     05  VL-VALUE                 PIC X(15).                              
033200     05  FILLER                   PIC X(84) VALUE SPACES.                 
033300                                                                          
033400 01  WS-FAULT-LINE.                                                       
033500     05  FILLER                   PIC X(01) VALUE " ".                    
033600     05  FILLER                   PIC X(06) VALUE SPACES.                 
033700     05  FML-MESSAGE              PIC X(64).                              
033800     05  FILLER                   PIC X(61) VALUE SPACES.                 
033900                                                                          
034000 01  WS-ERROR-LINE.                                                       
034100     05  FILLER                   PIC X(01) VALUE " ".                    
034200     05  FILLER                   PIC X(04) VALUE SPACES.                 
034300     05  FILLER                   PIC X(21)                               
034400                                   VALUE "METHANE FRAME ERROR: ".         
034500     05  EL-REASON                PIC X(40).                              
034600     05  FILLER                   PIC X(66) VALUE SPACES.                 
034700                                                                          
034800 PROCEDURE DIVISION.                                                      
034900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
035000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
035100             UNTIL NO-MORE-DATA.                                          
035200     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
035300     MOVE +0 TO RETURN-CODE.                                              
035400     GOBACK.                                                              
035500                                                                          
035600 000-HOUSEKEEPING.                                                        
035700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
035800     DISPLAY "******** BEGIN JOB GASPROC ********".                       
035900     ACCEPT WS-RUN-DATE FROM DATE.                                        
036000     ACCEPT WS-RUN-TIME FROM TIME.                                        
036100***** CHANGE 022399 - Y2K WINDOW: ACCEPT FROM DATE STILL ONLY             
036200***** RETURNS A 2-DIGIT YEAR ON THIS COMPILER                             
036300     IF WS-RUN-YY < 80                                                    
036400         MOVE 20 TO WS-TS-CENTURY                                         
036500     ELSE                                                                 
036600         MOVE 19 TO WS-TS-CENTURY.                                        
036700     MOVE WS-RUN-YY TO WS-TS-YY.                                          
036800     MOVE WS-RUN-MM TO WS-TS-MM.                                          
036900     MOVE WS-RUN-DD TO WS-TS-DD.                                          
037000     MOVE WS-RUN-HH TO WS-TS-HH.                                          
037100     MOVE WS-RUN-MN TO WS-TS-MN.                                          
037200     MOVE WS-RUN-SS TO WS-TS-SS.                                          
037300     MOVE WS-TS-CENTURY TO HDR-CC.                                        
037400     MOVE WS-TS-YY TO HDR-YY.                                             
037500     MOVE WS-RUN-MM TO HDR-MM.                                            
037600     MOVE WS-RUN-DD TO HDR-DD.                                            
037700                                                                          
037800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
037900     MOVE 1 TO WS-NEXT-READING-ID.                                        
038000     MOVE 1 TO WS-PAGES.                                                  
038100     MOVE 99 TO WS-LINES.                                                 
038200     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
038300     PERFORM 900-READ-TRANSMISSION THRU 900-EXIT.                         
038400                                                                          
038500     IF NO-MORE-DATA                                                      
038600         MOVE "EMPTY TRANSMISSIONS INPUT FILE" TO ABEND-REASON            
038700         GO TO 1000-ABEND-RTN.                                            
038800 000-EXIT.                                                                
038900     EXIT.                                                                
039000                                                                          
039100 100-MAINLINE.                                                            
039200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
039300     PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT.                        
039400     PERFORM 900-READ-TRANSMISSION THRU 900-EXIT.                         
039500 100-EXIT.                                                                
039600     EXIT.                                                                
039700                                                                          
039800 200-PROCESS-ONE-RECORD.                                                  
039900     MOVE "200-PROCESS-ONE-RECORD" TO PARA-NAME.                          
040000     ADD 1 TO RECORDS-READ.                                               
040100     PERFORM 300-EDIT-RAW-FIELDS THRU 300-EXIT.                           
040200     PERFORM 400-DECODE-METHANE THRU 400-EXIT.                            
040300     PERFORM 450-UPDATE-RECORD-TOTALS THRU 450-EXIT.                      
040400     PERFORM 500-WRITE-READING-HDR THRU 500-EXIT.                         
040500     PERFORM 600-POST-MEASUREMENTS THRU 600-EXIT.                         
040600     PERFORM 700-PRINT-RECORD-BLOCK THRU 700-EXIT.                        
040700     ADD 1 TO WS-NEXT-READING-ID.                                         
040800 200-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 300-EDIT-RAW-FIELDS.                                                     
041200     MOVE "300-EDIT-RAW-FIELDS" TO PARA-NAME.                             
041300     PERFORM 310-EDIT-PH-VALUE THRU 310-EXIT.                             
041400     PERFORM 320-EDIT-PH-VOLTAGE THRU 320-EXIT.                           
041500     PERFORM 330-EDIT-TEMP1 THRU 330-EXIT.                                
041600     PERFORM 340-EDIT-TEMP2 THRU 340-EXIT.                                
041700     PERFORM 350-EDIT-BME-FIELDS THRU 350-EXIT.                           
041800 300-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100 310-EDIT-PH-VALUE.                                                       
042200     IF SNSR-PH-VALUE = SPACES                                            
042300         MOVE "M" TO WS-PH-VALUE-STATUS                                   
042400     ELSE                                                                 
042500         MOVE "A" TO WS-PH-VALUE-STATUS.                                  
042600 310-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 320-EDIT-PH-VOLTAGE.                                                     
043000     IF SNSR-PH-VOLTAGE = SPACES                                          
043100         MOVE "M" TO WS-PH-VOLT-STATUS                                    
043200     ELSE                                                                 
043300         MOVE "A" TO WS-PH-VOLT-STATUS.                                   
043400 320-EXIT.                                                                
043500     EXIT.                                                                
043600                                                                          
043700 330-EDIT-TEMP1.                                                          
043800     MOVE SNSR-TEMP1 TO WS-TEMP-CALL-RAW.                                 
043900     CALL "GASTMPCK" USING WS-TEMP-CALL-AREA.                             
044000     MOVE WS-TEMP-CALL-STATUS TO WS-TEMP1-STATUS.                         
044100     IF TEMP1-ACCEPTED                                                    
044200         MOVE WS-TEMP-CALL-VALUE TO WS-TEMP1-VALUE.                       
044300     IF TEMP1-INVALID                                                     
044400         ADD 1 TO TEMPS-REJECTED.                                         
044500 330-EXIT.                                                                
044600     EXIT.                                                                
044700                                                                          
044800 340-EDIT-TEMP2.                                                          
044900     MOVE SNSR-TEMP2 TO WS-TEMP-CALL-RAW.                                 
045000     CALL "GASTMPCK" USING WS-TEMP-CALL-AREA.                             
045100     MOVE WS-TEMP-CALL-STATUS TO WS-TEMP2-STATUS.                         
045200     IF TEMP2-ACCEPTED                                                    
045300         MOVE WS-TEMP-CALL-VALUE TO WS-TEMP2-VALUE.                       
045400     IF TEMP2-INVALID                                                     
045500         ADD 1 TO TEMPS-REJECTED.                                         
045600 340-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 350-EDIT-BME-FIELDS.                                                     
046000     IF SNSR-BME-TEMPERATURE = SPACES                                     
046100         MOVE "M" TO WS-BME-TEMP-STATUS                                   
046200     ELSE                                                                 
046300         MOVE "A" TO WS-BME-TEMP-STATUS.                                  
046400     IF SNSR-BME-HUMIDITY = SPACES                                        
046500         MOVE "M" TO WS-BME-HUM-STATUS                                    
046600     ELSE                                                                 
046700         MOVE "A" TO WS-BME-HUM-STATUS.                                   
046800     IF SNSR-BME-PRESSURE = SPACES                                        
046900         MOVE "M" TO WS-BME-PRESS-STATUS                                  
047000     ELSE                                                                 
047100         MOVE "A" TO WS-BME-PRESS-STATUS.                                 
047200     IF SNSR-BME-GAS-RESISTANCE = SPACES                                  
047300         MOVE "M" TO WS-BME-GAS-STATUS                                    
047400     ELSE                                                                 
047500         MOVE "A" TO WS-BME-GAS-STATUS.                                   
047600 350-EXIT.                                                                
047700     EXIT.                                                                
047800                                                                          
047900 400-DECODE-METHANE.                                                      
048000     MOVE "400-DECODE-METHANE" TO PARA-NAME.                              
048100     CALL "GASDECOD" USING SNSR-METHANE-WORDS,                            
048200                           WS-METHANE-RESULT.                             
048300 400-EXIT.                                                                
048400     EXIT.                                                                
048500                                                                          
048600 450-UPDATE-RECORD-TOTALS.                                                
048700     IF WS-DECODE-OK                                                      
048800         ADD 1 TO RECORDS-OK                                              
048900     ELSE                                                                 
049000         ADD 1 TO RECORDS-WARNING.                                        
049100 450-EXIT.                                                                
049200     EXIT.                                                                
049300                                                                          
049400 500-WRITE-READING-HDR.                                                   
049500     MOVE "500-WRITE-READING-HDR" TO PARA-NAME.                           
049600     MOVE WS-NEXT-READING-ID TO GAS-READING-ID.                           
049700     MOVE WS-RUN-TIMESTAMP TO GAS-TIMESTAMP.                              
049800     WRITE READING-OUT-REC FROM GAS-READING-REC.                          
049900 500-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200***** MEASUREMENT-TYPE CATALOG PER REQUEST FORM AG-4471 - SIX             
050300***** SENSOR-IDS, 610 THRU 660 BELOW, ONE PARAGRAPH PER ID IN             
050400***** ID ORDER.  EACH ENTRY HAS ITS OWN PRESENCE SWITCH AND ITS           
050500***** OWN SOURCE FIELD TYPE (INDICATOR BYTE, ACCEPT/REJECT                
050600***** STATUS, DECODE-OK FLAG) SO THIS WAS WRITTEN AS SIX                  
050700***** PARAGRAPHS RATHER THAN ONE TABLE WALK - THERE IS NO SINGLE          
050800***** PIC CLAUSE THAT FITS ALL SIX SOURCE FIELDS.  TEMP2 AND              
050900***** PH-VOLTAGE AND THE GAS RESISTANCE READING ARE REPORT-ONLY           
051000***** - THEY CARRY NO SENSOR-ID AND ARE NEVER POSTED HERE.                
051100 600-POST-MEASUREMENTS.                                                   
051200     MOVE "600-POST-MEASUREMENTS" TO PARA-NAME.                           
051300     MOVE 0 TO WS-DETAIL-COUNT-THIS-RDNG.                                 
051400     PERFORM 610-POST-AIR-TEMP THRU 610-EXIT.                             
051500     PERFORM 620-POST-GAS-PRESSURE THRU 620-EXIT.                         
051600     PERFORM 630-POST-PH THRU 630-EXIT.                                   
051700     PERFORM 640-POST-SLURRY-TEMP THRU 640-EXIT.                          
051800     PERFORM 650-POST-AIR-HUMIDITY THRU 650-EXIT.                         
051900     PERFORM 660-POST-METHANE-CONC THRU 660-EXIT.                         
052000 600-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300 610-POST-AIR-TEMP.                                                       
052400     IF BME-TEMP-PRESENT                                                  
052500         MOVE 1 TO GAS-VAL-SENSOR-ID                                      
052600         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
052700         MOVE SNSR-BME-TEMPERATURE TO GAS-VAL-AMOUNT                      
052800         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
052900 610-EXIT.                                                                
053000     EXIT.                                                                
053100                                                                          
053200 620-POST-GAS-PRESSURE.                                                   
053300     IF BME-PRESS-PRESENT                                                 
053400         MOVE 2 TO GAS-VAL-SENSOR-ID                                      
053500         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
053600         MOVE SNSR-BME-PRESSURE TO GAS-VAL-AMOUNT                         
053700         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
053800 620-EXIT.                                                                
053900     EXIT.                                                                
054000                                                                          
054100 630-POST-PH.                                                             
054200     IF PH-VALUE-PRESENT                                                  
054300         MOVE 3 TO GAS-VAL-SENSOR-ID                                      
054400         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
054500         MOVE SNSR-PH-VALUE TO GAS-VAL-AMOUNT                             
054600         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
054700 630-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 640-POST-SLURRY-TEMP.                                                    
055100     IF TEMP1-ACCEPTED                                                    
055200         MOVE 4 TO GAS-VAL-SENSOR-ID                                      
055300         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
055400         MOVE WS-TEMP1-VALUE TO GAS-VAL-AMOUNT                            
055500         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
055600 640-EXIT.                                                                
055700     EXIT.                                                                
055800                                                                          
055900 650-POST-AIR-HUMIDITY.                                                   
056000     IF BME-HUM-PRESENT                                                   
056100         MOVE 5 TO GAS-VAL-SENSOR-ID                                      
056200         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
056300         MOVE SNSR-BME-HUMIDITY TO GAS-VAL-AMOUNT                         
056400         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
056500 650-EXIT.                                                                
056600     EXIT.                                                                
056700                                                                          
056800 660-POST-METHANE-CONC.                                                   
056900     IF WS-DECODE-OK                                                      
057000         MOVE 6 TO GAS-VAL-SENSOR-ID                                      
057100         MOVE WS-NEXT-READING-ID TO GAS-VAL-READING-ID                    
057200         MOVE WS-CONCENTRATION-PPM TO GAS-VAL-AMOUNT                      
057300         PERFORM 670-WRITE-VALUE-REC THRU 670-EXIT.                       
057400 660-EXIT.                                                                
057500     EXIT.                                                                
057600                                                                          
057700 670-WRITE-VALUE-REC.                                                     
057800     WRITE VALUE-OUT-REC FROM GAS-VALUE-REC.                              
057900     ADD 1 TO DETAILS-WRITTEN.                                            
058000     ADD 1 TO WS-DETAIL-COUNT-THIS-RDNG.                                  
058100 670-EXIT.                                                                
058200     EXIT.                                                                
058300                                                                          
058400 700-PRINT-RECORD-BLOCK.                                                  
058500     MOVE "700-PRINT-RECORD-BLOCK" TO PARA-NAME.                          
058600     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.                          
058700     PERFORM 710-PRINT-RECORD-HDR THRU 710-EXIT.                          
058800     PERFORM 720-PRINT-PH-VALUE THRU 720-EXIT.                            
058900     PERFORM 722-PRINT-PH-VOLTAGE THRU 722-EXIT.                          
059000     PERFORM 724-PRINT-TEMP1 THRU 724-EXIT.                               
059100     PERFORM 726-PRINT-TEMP2 THRU 726-EXIT.                               
059200     PERFORM 731-PRINT-BME-TEMP THRU 731-EXIT.                            
059300     PERFORM 732-PRINT-BME-HUMIDITY THRU 732-EXIT.                        
059400     PERFORM 733-PRINT-BME-PRESSURE THRU 733-EXIT.                        
059500     PERFORM 734-PRINT-BME-GAS THRU 734-EXIT.                             
059600     PERFORM 740-PRINT-METHANE-SECTION THRU 740-EXIT.                     
059700     IF WS-DETAIL-COUNT-THIS-RDNG = 0                                     
059800         PERFORM 745-PRINT-NO-VALUES THRU 745-EXIT.                       
059900     IF WS-VERBOSE-ON                                                     
060000         WRITE REPORT-REC FROM WS-BLANK-LINE                              
060100             AFTER ADVANCING 1                                            
060200         ADD 1 TO WS-LINES.                                               
060300 700-EXIT.                                                                
060400     EXIT.                                                                
060500                                                                          
060600 705-CHECK-PAGE-BREAK.                                                    
060700     IF WS-LINES > 50                                                     
060800         PERFORM 750-PRINT-PAGE-HDR THRU 750-EXIT.                        
060900 705-EXIT.                                                                
061000     EXIT.                                                                
061100                                                                          
061200 710-PRINT-RECORD-HDR.                                                    
061300     MOVE SNSR-STATION-ID TO RHL-STATION.                                 
061400     MOVE WS-NEXT-READING-ID TO RHL-READING-ID.                           
061500     IF WS-DECODE-OK                                                      
061600         MOVE "OK" TO RHL-STATUS                                          
061700     ELSE                                                                 
061800         MOVE "WARNING" TO RHL-STATUS.                                    
061900     WRITE REPORT-REC FROM WS-RECORD-HDR-LINE                             
062000         AFTER ADVANCING 2.                                               
062100     ADD 1 TO WS-LINES.                                                   
062200 710-EXIT.                                                                
062300     EXIT.                                                                
062400                                                                          
062500 720-PRINT-PH-VALUE.                                                      
062600     MOVE "PH VALUE" TO FL-LABEL.                                         
062700     IF PH-VALUE-ABSENT                                                   
062800         MOVE SPACES TO FL-VALUE                                          
062900         MOVE "MISSING" TO FL-STATUS                                      
063000     ELSE                                                                 
063100         MOVE SNSR-PH-VALUE TO WS-FIELD-VAL-EDIT                          
063200         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
063300         MOVE "ACCEPTED" TO FL-STATUS.                                    
063400     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
063500         AFTER ADVANCING 1.                                               
063600     ADD 1 TO WS-LINES.                                                   
063700 720-EXIT.                                                                
063800     EXIT.                                                                
063900                                                                          
064000 722-PRINT-PH-VOLTAGE.                                                    
064100     MOVE "PH VOLTAGE" TO FL-LABEL.                                       
064200     IF PH-VOLT-ABSENT                                                    
064300         MOVE SPACES TO FL-VALUE                                          
064400         MOVE "MISSING" TO FL-STATUS                                      
064500     ELSE                                                                 
064600         MOVE SNSR-PH-VOLTAGE TO WS-FIELD-VAL-EDIT                        
064700         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
064800         MOVE "ACCEPTED" TO FL-STATUS.                                    
064900     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
065000         AFTER ADVANCING 1.                                               
065100     ADD 1 TO WS-LINES.                                                   
065200 722-EXIT.                                                                
065300     EXIT.                                                                
065400                                                                          
065500 724-PRINT-TEMP1.                                                         
065600     MOVE "TEMP1" TO FL-LABEL.                                            
065700     IF TEMP1-MISSING                                                     
065800         MOVE SPACES TO FL-VALUE                                          
065900         MOVE "MISSING" TO FL-STATUS                                      
066000     ELSE                                                                 
066100         MOVE SNSR-TEMP1 TO WS-FIELD-VAL-EDIT                             
066200         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
066300         IF TEMP1-ACCEPTED                                                
066400             MOVE "ACCEPTED" TO FL-STATUS                                 
066500         ELSE                                                             
066600             MOVE "INVALID" TO FL-STATUS.                                 
066700     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
066800         AFTER ADVANCING 1.                                               
066900     ADD 1 TO WS-LINES.                                                   
067000 724-EXIT.                                                                
067100     EXIT.                                                                
067200                                                                          
067300 726-PRINT-TEMP2.                                                         
067400     MOVE "TEMP2" TO FL-LABEL.                                            
067500     IF TEMP2-MISSING                                                     
067600         MOVE SPACES TO FL-VALUE                                          
067700         MOVE "MISSING" TO FL-STATUS                                      
067800     ELSE                                                                 
067900         MOVE SNSR-TEMP2 TO WS-FIELD-VAL-EDIT                             
068000         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
068100         IF TEMP2-ACCEPTED                                                
068200             MOVE "ACCEPTED" TO FL-STATUS                                 
068300         ELSE                                                             
068400             MOVE "INVALID" TO FL-STATUS.                                 
068500     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
068600         AFTER ADVANCING 1.                                               
068700     ADD 1 TO WS-LINES.                                                   
068800 726-EXIT.                                                                
068900     EXIT.                                                                
069000                                                                          
069100 731-PRINT-BME-TEMP.                                                      
069200     MOVE "AIR TEMPERATURE" TO FL-LABEL.                                  
069300     IF BME-TEMP-ABSENT                                                   
069400         MOVE SPACES TO FL-VALUE                                          
069500         MOVE "MISSING" TO FL-STATUS                                      
069600     ELSE                                                                 
069700         MOVE SNSR-BME-TEMPERATURE TO WS-FIELD-VAL-EDIT                   
069800         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
069900         MOVE "PRESENT" TO FL-STATUS.                                     
070000     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
070100         AFTER ADVANCING 1.                                               
070200     ADD 1 TO WS-LINES.                                                   
070300 731-EXIT.                                                                
070400     EXIT.                                                                
070500                                                                          
070600 732-PRINT-BME-HUMIDITY.                                                  
070700     MOVE "AIR HUMIDITY" TO FL-LABEL.                                     
070800     IF BME-HUM-ABSENT                                                    
070900         MOVE SPACES TO FL-VALUE                                          
071000         MOVE "MISSING" TO FL-STATUS                                      
071100     ELSE                                                                 
071200         MOVE SNSR-BME-HUMIDITY TO WS-FIELD-VAL-EDIT                      
071300         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
071400         MOVE "PRESENT" TO FL-STATUS.                                     
071500     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
071600         AFTER ADVANCING 1.                                               
071700     ADD 1 TO WS-LINES.                                                   
071800 732-EXIT.                                                                
071900     EXIT.                                                                
072000                                                                          
072100 733-PRINT-BME-PRESSURE.                                                  
072200     MOVE "AIR PRESSURE" TO FL-LABEL.                                     
072300     IF BME-PRESS-ABSENT                                                  
072400         MOVE SPACES TO FL-VALUE                                          
072500         MOVE "MISSING" TO FL-STATUS                                      
072600     ELSE                                                                 
072700         MOVE SNSR-BME-PRESSURE TO WS-FIELD-VAL-EDIT                      
072800         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
072900         MOVE "PRESENT" TO FL-STATUS.                                     
073000     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
073100         AFTER ADVANCING 1.                                               
073200     ADD 1 TO WS-LINES.                                                   
073300 733-EXIT.                                                                
073400     EXIT.                                                                
073500                                                                          
073600 734-PRINT-BME-GAS.                                                       
073700     MOVE "GAS RESISTANCE" TO FL-LABEL.                                   
073800     IF BME-GAS-ABSENT                                                    
073900         MOVE SPACES TO FL-VALUE                                          
074000         MOVE "MISSING" TO FL-STATUS                                      
074100     ELSE                                                                 
074200         MOVE SNSR-BME-GAS-RESISTANCE TO WS-FIELD-VAL-EDIT                
074300         MOVE WS-FIELD-VAL-EDIT TO FL-VALUE                               
074400         MOVE "PRESENT" TO FL-STATUS.                                     
074500     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
074600         AFTER ADVANCING 1.                                               
074700     ADD 1 TO WS-LINES.                                                   
074800 734-EXIT.                                                                
074900     EXIT.                                                                
075000                                                                          
075100 740-PRINT-METHANE-SECTION.                                               
075200     IF WS-DECODE-OK                                                      
075300         PERFORM 741-PRINT-CONC-PPM THRU 741-EXIT                         
075400         PERFORM 742-PRINT-CONC-PCT THRU 742-EXIT                         
075500         PERFORM 743-PRINT-TEMP-C THRU 743-EXIT                           
075600         PERFORM 744-PRINT-FAULT-MSGS THRU 744-EXIT                       
075700     ELSE                                                                 
075800         PERFORM 746-PRINT-METHANE-ERROR THRU 746-EXIT.                   
075900 740-EXIT.                                                                
076000     EXIT.                                                                
076100                                                                          
076200 741-PRINT-CONC-PPM.                                                      
076300     MOVE "METHANE CONCENTRATION PPM" TO VL-LABEL.                        
076400     MOVE WS-CONCENTRATION-PPM TO WS-PPM-EDIT.                            
076500     MOVE WS-PPM-EDIT TO VL-VALUE.                                        
076600     WRITE REPORT-REC FROM WS-VALUE-LINE                                  
076700         AFTER ADVANCING 1.                                               
076800     ADD 1 TO WS-LINES.                                                   
076900 741-EXIT.                                                                
077000     EXIT.                                                                
077100                                                                          
077200 742-PRINT-CONC-PCT.                                                      
077300     MOVE "METHANE CONCENTRATION PCT" TO VL-LABEL.                        
077400     MOVE WS-CONCENTRATION-PCT TO WS-PCT-EDIT.                            
077500     MOVE WS-PCT-EDIT TO VL-VALUE.                                        
077600     WRITE REPORT-REC FROM WS-VALUE-LINE                                  
077700         AFTER ADVANCING 1.                                               
077800     ADD 1 TO WS-LINES.                                                   
077900 742-EXIT.                                                                
078000     EXIT.                                                                
078100                                                                          
078200 743-PRINT-TEMP-C.                                                        
078300     MOVE "METHANE SENSOR TEMPERATURE C" TO VL-LABEL.                     
078400     MOVE WS-TEMPERATURE-C TO WS-TEMPC-EDIT.                              
078500     MOVE WS-TEMPC-EDIT TO VL-VALUE.                                      
078600     WRITE REPORT-REC FROM WS-VALUE-LINE                                  
078700         AFTER ADVANCING 1.                                               
078800     ADD 1 TO WS-LINES.                                                   
078900 743-EXIT.                                                                
079000     EXIT.                                                                
079100                                                                          
079200 744-PRINT-FAULT-MSGS.                                                    
079300     PERFORM 747-PRINT-ONE-FAULT-MSG THRU 747-EXIT                        
079400         VARYING WS-FAULT-SUB FROM 1 BY 1                                 
079500         UNTIL WS-FAULT-SUB > WS-FAULT-MSG-COUNT.                         
079600 744-EXIT.                                                                
079700     EXIT.                                                                
079800                                                                          
079900 745-PRINT-NO-VALUES.                                                     
080000     MOVE "NO SENSOR VALUES" TO FL-LABEL.                                 
080100     MOVE SPACES TO FL-VALUE.                                             
080200     MOVE SPACES TO FL-STATUS.                                            
080300     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
080400         AFTER ADVANCING 1.                                               
080500     ADD 1 TO WS-LINES.                                                   
080600 745-EXIT.                                                                
080700     EXIT.                                                                
080800                                                                          
080900 746-PRINT-METHANE-ERROR.                                                 
081000     MOVE WS-ERROR-REASON TO EL-REASON.                                   
081100     WRITE REPORT-REC FROM WS-ERROR-LINE                                  
081200         AFTER ADVANCING 1.                                               
081300     ADD 1 TO WS-LINES.                                                   
081400 746-EXIT.                                                                
081500     EXIT.                                                                
081600                                                                          
081700 747-PRINT-ONE-FAULT-MSG.                                                 
081800     MOVE WS-FAULT-MSG(WS-FAULT-SUB) TO FML-MESSAGE.                      
081900     WRITE REPORT-REC FROM WS-FAULT-LINE                                  
082000         AFTER ADVANCING 1.                                               
082100     ADD 1 TO WS-LINES.                                                   
082200 747-EXIT.                                                                
082300     EXIT.                                                                
082400                                                                          
082500 750-PRINT-PAGE-HDR.                                                      
082600     WRITE REPORT-REC FROM WS-BLANK-LINE                                  
082700         AFTER ADVANCING 1.                                               
082800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
082900     WRITE REPORT-REC FROM WS-HDR-REC                                     
083000         AFTER ADVANCING TOP-OF-FORM.                                     
083100     ADD 1 TO WS-PAGES.                                                   
083200     WRITE REPORT-REC FROM WS-COLM-HDR-REC                                
083300         AFTER ADVANCING 1.                                               
083400     WRITE REPORT-REC FROM WS-BLANK-LINE                                  
083500         AFTER ADVANCING 1.                                               
083600     MOVE 4 TO WS-LINES.                                                  
083700 750-EXIT.                                                                
083800     EXIT.                                                                
083900                                                                          
084000 800-OPEN-FILES.                                                          
084100     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
084200     OPEN INPUT TRANSMISSIONS-FILE.                                       
084300     OPEN OUTPUT READINGS-FILE, VALUES-FILE, REPORT-FILE.                 
084400 800-EXIT.                                                                
084500     EXIT.                                                                
084600                                                                          
084700 850-CLOSE-FILES.                                                         
084800     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
084900     CLOSE TRANSMISSIONS-FILE, READINGS-FILE,                             
085000           VALUES-FILE, REPORT-FILE.                                      
085100 850-EXIT.                                                                
085200     EXIT.                                                                
085300                                                                          
085400 900-READ-TRANSMISSION.                                                   
085500     READ TRANSMISSIONS-FILE INTO SNSR-XMIT-REC                           
085600         AT END MOVE "N" TO MORE-DATA-SW                                  
085700         GO TO 900-EXIT                                                   
085800     END-READ.                                                            
085900 900-EXIT.                                                                
086000     EXIT.                                                                
086100                                                                          
086200 950-PRINT-TOTALS.                                                        
086300     MOVE "950-PRINT-TOTALS" TO PARA-NAME.                                
086400     WRITE REPORT-REC FROM WS-BLANK-LINE                                  
086500         AFTER ADVANCING 2.                                               
086600     MOVE "RUN TOTALS" TO FL-LABEL.                                       
086700     MOVE SPACES TO FL-VALUE.                                             
086800     MOVE SPACES TO FL-STATUS.                                            
086900     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
087000         AFTER ADVANCING 1.                                               
087100                                                                          
087200     MOVE "RECORDS READ" TO FL-LABEL.                                     
087300     MOVE RECORDS-READ TO WS-COUNT-EDIT.                                  
087400     MOVE WS-COUNT-EDIT TO FL-VALUE.                                      
087500     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
087600         AFTER ADVANCING 1.                                               
087700                                                                          
087800     MOVE "RECORDS OK" TO FL-LABEL.                                       
087900     MOVE RECORDS-OK TO WS-COUNT-EDIT.                                    
088000     MOVE WS-COUNT-EDIT TO FL-VALUE.                                      
088100     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
088200         AFTER ADVANCING 1.                                               
088300                                                                          
088400     MOVE "RECORDS WARNING" TO FL-LABEL.                                  
088500     MOVE RECORDS-WARNING TO WS-COUNT-EDIT.                               
088600     MOVE WS-COUNT-EDIT TO FL-VALUE.                                      
088700     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
088800         AFTER ADVANCING 1.                                               
088900                                                                          
089000     MOVE "TEMPERATURES REJECTED" TO FL-LABEL.                            
089100     MOVE TEMPS-REJECTED TO WS-COUNT-EDIT.                                
089200     MOVE WS-COUNT-EDIT TO FL-VALUE.                                      
089300     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
089400         AFTER ADVANCING 1.                                               
089500                                                                          
089600     MOVE "DETAIL RECORDS WRITTEN" TO FL-LABEL.                           
089700     MOVE DETAILS-WRITTEN TO WS-COUNT-EDIT.                               
089800     MOVE WS-COUNT-EDIT TO FL-VALUE.                                      
089900     WRITE REPORT-REC FROM WS-FIELD-LINE                                  
090000         AFTER ADVANCING 1.                                               
090100 950-EXIT.                                                                
090200     EXIT.                                                                
090300                                                                          
090400 999-CLEANUP.                                                             
090500     MOVE "999-CLEANUP" TO PARA-NAME.                                     
090600     PERFORM 950-PRINT-TOTALS THRU 950-EXIT.                              
090700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
090800     DISPLAY "** TRANSMISSIONS READ **".                                  
090900     DISPLAY RECORDS-READ.                                                
091000     DISPLAY "******** NORMAL END OF JOB GASPROC ********".               
091100 999-EXIT.                                                                
091200     EXIT.                                                                
091300                                                                          
091400 1000-ABEND-RTN.                                                          
091500     DISPLAY "*** ABNORMAL END OF JOB - GASPROC ***"                      
091600         UPON CONSOLE.                                                    
091700     DISPLAY PARA-NAME UPON CONSOLE.                                      
091800     DISPLAY ABEND-REASON UPON CONSOLE.                                   
091900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
092000     MOVE 16 TO RETURN-CODE.                                              
092100     GOBACK.                                                              
