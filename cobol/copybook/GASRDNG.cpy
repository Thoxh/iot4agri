000100******************************************************************        
000200* GASRDNG  -  READING HEADER RECORD (OUTPUT - READINGS-OUT FILE)          
000300*                                                                         
000400* ONE OF THESE IS WRITTEN FOR EVERY TRANSMISSION RECORD PROCESSED         
000500* BY GASPROC, REGARDLESS OF WHETHER THE METHANE FRAME DECODED.            
000600* READING-ID IS ASSIGNED SEQUENTIALLY STARTING AT 1 FOR THE RUN.          
000700*                                                                         
000800* NO RESERVE FILLER ON THIS ONE - SAME 25-BYTE FIXED RECORD THE           
000900* TANK FARM DATABASE LOAD JOB HAS ALWAYS READ.  SEE GASVALU.              
001000******************************************************************        
001100 01  GAS-READING-REC.                                                     
001200     05  GAS-READING-ID           PIC 9(06).                              
001300     05  GAS-TIMESTAMP            PIC X(19).                              
