000100******************************************************************        
000200* GASVALU  -  MEASUREMENT DETAIL RECORD (OUTPUT - VALUES-OUT FILE)        
000300*                                                                         
000400* ZERO TO SIX OF THESE ARE WRITTEN PER READING - ONE PER PRESENT,         
000500* ACCEPTED VALUE IN THE MEASUREMENT-TYPE CATALOG (SEE GASPROC             
000550* 610-POST-AIR-TEMP THRU 660-POST-METHANE-CONC).  GAS-VAL-AMOUNT          
000560* CARRIES A SEPARATE LEADING SIGN BYTE SO THE FLAT FILE NEVER             
000570* RELIES ON AN OVERPUNCH.                                                 
000800*                                                                         
000900* NO RESERVE FILLER ON THIS ONE - THE DOWNSTREAM READER (TANK             
001000* FARM DATABASE LOAD) IS BUILT AGAINST AN 18-BYTE FIXED RECORD            
001100* AND THERE IS NO SLACK IN IT TO GIVE UP.  DO NOT ADD FIELDS              
001200* HERE WITHOUT CLEARING IT WITH THE LOAD JOB'S OWNER FIRST.               
001300******************************************************************        
001400 01  GAS-VALUE-REC.                                                       
001500     05  GAS-VAL-READING-ID       PIC 9(06).                              
001600     05  GAS-VAL-SENSOR-ID        PIC 9(02).                              
001700     05  GAS-VAL-AMOUNT           PIC S9(07)V9(02)                        
001800                                  SIGN IS LEADING SEPARATE                
001900                                       CHARACTER.                         
