000100******************************************************************        
000200* GASXMIT  -  SENSOR TRANSMISSION RECORD (INPUT)                          
000300*                                                                         
000400* ONE OCCURRENCE OF THIS LAYOUT PER LINE OF THE TRANSMISSIONS             
000500* FILE.  ONE RECORD = ONE TRANSMISSION FROM A FIELD SENSOR                
000600* STATION AT THE BIODIGESTER SITE.  ANY FIELD MAY ARRIVE BLANK            
000700* (ALL SPACES) WHEN THE STATION DID NOT REPORT THAT READING -             
000800* SEE GASPROC 300-EDIT-RAW-FIELDS FOR THE MISSING-VALUE TESTS.            
000900*                                                                         
001000* RECORD LENGTH = SUM OF THE PICTURES BELOW (107) PLUS A 5-BYTE           
001100* FILLER RESERVE = 112.  SIGNED FIELDS CARRY THE SIGN IN THE              
001200* USUAL DISPLAY OVERPUNCH - NO SEPARATE SIGN POSITION.                    
001300******************************************************************        
001400 01  SNSR-XMIT-REC.                                                       
001500     05  SNSR-STATION-ID          PIC X(08).                              
001600     05  SNSR-PH-VALUE            PIC S9(02)V9(02).                       
001700     05  SNSR-PH-VOLTAGE          PIC S9(04)V9(01).                       
001800     05  SNSR-TEMP1               PIC S9(03)V9(02).                       
001900     05  SNSR-TEMP2               PIC S9(03)V9(02).                       
002000     05  SNSR-BME-TEMPERATURE     PIC S9(03)V9(02).                       
002100     05  SNSR-BME-HUMIDITY        PIC 9(03)V9(02).                        
002200     05  SNSR-BME-PRESSURE        PIC 9(05)V9(02).                        
002300     05  SNSR-BME-GAS-RESISTANCE  PIC 9(07).                              
002400***** SEVEN 32-BIT METHANE FRAME WORDS, HEX TEXT, MSB WORD FIRST          
002500     05  SNSR-METHANE-WORDS.                                              
002600         10  SNSR-METHANE-WORD OCCURS 7 TIMES                             
002700                               PIC X(08).                                 
003200     05  FILLER               PIC X(05) VALUE SPACES.                     
