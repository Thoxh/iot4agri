000100******************************************************************        
000200* GASABND  -  ABEND / DIAGNOSTIC WORK AREA                                
000300*                                                                         
000400* BUILT UP THE SAME WAY THE SHOP'S DALYEDIT/DALYUPDT ABEND-REC            
000500* WORK AREA IS USED - THE OFFENDING PARAGRAPH NAME AND A ONE-LINE         
000600* REASON ARE MOVED IN BEFORE THE JOB DISPLAYS THEM AND GOES DOWN.         
000700* NOT WRITTEN TO A FILE - GASPROC HAS NO SYSOUT DUMP FILE, SO             
000800* THIS IS DISPLAYED UPON CONSOLE ONLY.                                    
000900******************************************************************        
001000 01  GAS-ABEND-REC.                                                       
001100     05  PARA-NAME                PIC X(30).                              
001200     05  ABEND-REASON             PIC X(40).                              
001300     05  EXPECTED-VAL             PIC X(10).                              
001400     05  ACTUAL-VAL               PIC X(10).                              
001500     05  FILLER                   PIC X(40) VALUE SPACES.                 
